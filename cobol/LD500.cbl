000100******************************************************************
000200*                                                                *
000300*             Nightly Lead Cleansing Batch Run                   *
000400*          Marketing Systems Group - Batch Suite LD              *
000500*                                                                *
000600******************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.         LD500.
001000 AUTHOR.             R M Halloran.
001100 INSTALLATION.       Meridian Data Services Inc.
001200                     Marketing Systems Group.
001300 DATE-WRITTEN.       03/06/87.
001400 DATE-COMPILED.
001500 SECURITY.           Company confidential.  Internal
001600                     distribution only - do not release
001700                     outside Marketing Systems Group.
001800*
001900* Remarks.
002000* Nightly lead cleansing run. Reads the raw intake extract of
002100* prospect leads, throws out anything missing an id or an
002200* email, groups whatever is left into duplicate sets by id
002300* and/or email (matched transitively), keeps the newest-dated
002400* lead in each set, and writes a plain-English change log of
002500* who got dropped in favour of whom and why.  Analogous to
002600* the overnight list-hygiene runs Marketing Ops used to do by
002700* hand off the punch decks before this was written.
002800*
002900* Version.            See Prog-Name in Working-Storage.
003000*
003100* Called modules.     None.
003200*
003300* Files used.
003400* LEADSIN    Raw lead intake extract (input).
003500* LEADSOUT   Deduplicated leads (output).
003600* LEADSBAD   Rejected leads, missing id/email (output).
003700* LDCHGLOG   Change log, free text (output).
003800*
003900* Error messages used.
004000* LD001 - LD004.
004100*
004200* Changes:
004300* 03/06/87 rmh - Created for Marketing Ops, replaces the manual
004400* card-sort cleansing they were doing by hand.
004500* 19/01/90 rmh -    .01 Address widened, file layouts renumbered -
004600* see
004700* WSLDLEAD change log.
004800* 19/01/90 rmh -    .02 Change-log file renamed LEADLOG to
004900* LDCHGLOG so
005000* it sorts next to the other LD extracts on the nightly tape.
005100* 14/09/91 dqk -    .03 Union-find rework - parent subscript
005200* folded into
005300* LD-Table, was a separate table and two SEARCHes per lead.
005400* 08/07/98 dqk -    .04 Entry-Date now UTC offset aware - see
005500* ZZ090 and
005600* ZZ160. Was local time only, Marketing Ops in 3 time zones
005700* now and duplicate resolution was picking the wrong record.
005800* 11/02/99 dqk -    .05 Y2K - Entry-Date-Yyyy widened 2 -> 4
005900* digits, day
006000* count formula reworked off a 1970 base throughout - see
006100* ZZ090. Tested against the century-rollover test deck.
006200* 20/03/03 pav -    .06 Table capacities raised to 3000, added
006300* LD-ALPHA-
006400* CLASS - see WSLDTABS and ENVDIV. Also added the end-of-job
006500* count display Marketing Ops asked for after the July run.
006600*
006700* House CONFIGURATION SECTION/SPECIAL-NAMES - common to every
006800* program in the LD series, kept in one copybook so a change to
006900* a UPSI switch or CLASS test only has to be made once.
007000 ENVIRONMENT DIVISION.
007100 COPY "ENVDIV.cob".
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400* Intake extract - see SELLDIN for the assign name/status field.
007500     COPY "SELLDIN.cob".
007600* Deduplicated output.
007700     COPY "SELLDOUT.cob".
007800* Rejects - missing id and/or email.
007900     COPY "SELLDBAD.cob".
008000* Free-text change log.
008100     COPY "SELLDLOG.cob".
008200*
008300 DATA DIVISION.
008400 FILE SECTION.
008500* Each FD REPLACING's the record name so all three lead-shaped
008600* files can COPY the same WSLDLEAD layout without a duplicate
008700* 01-level name at compile time - see FDLDIN's own remarks.
008800     COPY "FDLDIN.cob".
008900     COPY "FDLDOUT.cob".
009000     COPY "FDLDBAD.cob".
009100     COPY "FDLDLOG.cob".
009200*
009300 WORKING-STORAGE SECTION.
009400*
009500******************************************************************
009600* Program identification / version literal.                      *
009700******************************************************************
009800 77  PROG-NAME               PIC X(15) VALUE "LD500 (1.0.05)".
009900*
010000* House-style file-status/message and union-find table copybooks.
010100     COPY "WSLDMSGS.cob".
010200     COPY "WSLDTABS.cob".
010300*
010400******************************************************************
010500* Control switches and run-status indicators.                    *
010600******************************************************************
010700* Set by AA010 when any of the four files fails to open - AA000
010800* tests this once and skips straight to end-of-job if it is set.
010900 77  WS-ABORT-SWITCH         PIC X     VALUE "N".
011000     88  WS-ABORT-RUN                  VALUE "Y".
011100* Set by the AT END clause on the one READ in AA021.
011200 77  WS-EOF-SWITCH           PIC X     VALUE "N".
011300     88  WS-INPUT-AT-EOF               VALUE "Y".
011400* Result of ZZ060 - drives the fork in AA021 between staging a
011500* lead and writing it to Leads-Bad untouched.
011600 77  WS-LEAD-VALID-SWITCH    PIC X     VALUE "N".
011700     88  WS-LEAD-IS-VALID              VALUE "Y".
011800     88  WS-LEAD-IS-INVALID            VALUE "N".
011900* Result of the id SEARCH in ZZ100.
012000 77  WS-ID-FOUND-SWITCH      PIC X     VALUE "N".
012100     88  WS-ID-FOUND                   VALUE "Y".
012200     88  WS-ID-NOT-FOUND               VALUE "N".
012300* Result of the email SEARCH in ZZ100.
012400 77  WS-EMAIL-FOUND-SWITCH   PIC X     VALUE "N".
012500     88  WS-EMAIL-FOUND                VALUE "Y".
012600     88  WS-EMAIL-NOT-FOUND            VALUE "N".
012700* Result of the group-lookup SEARCH in AA031.
012800 77  WS-GROUP-FOUND-SWITCH   PIC X     VALUE "N".
012900     88  WS-GROUP-FOUND                VALUE "Y".
013000     88  WS-GROUP-NOT-FOUND            VALUE "N".
013100* ZZ130's verdict on the two records it just compared - P means
013200* the running preferred record stands, C means the candidate
013300* takes over as preferred.
013400 77  WS-PREFERRED-SWITCH     PIC X     VALUE "P".
013500     88  WS-KEEP-PREFERRED             VALUE "P".
013600     88  WS-KEEP-CANDIDATE             VALUE "C".
013700* Set by ZZ150 when the field it was handed trims down to all
013800* spaces - drives the Unknown substitution in ZZ152/ZZ153/ZZ154.
013900 77  WS-GENERIC-BLANK-SWITCH PIC X     VALUE "N".
014000     88  WS-GENERIC-IS-BLANK           VALUE "Y".
014100* Leap-year flag for ZZ090's day-count arithmetic - scoped to
014200* that one paragraph, reset fresh on every call.
014300 77  WS-DC-LEAP-SWITCH       PIC X     VALUE "N".
014400     88  WS-DC-YEAR-IS-LEAP            VALUE "Y".
014500     88  WS-DC-YEAR-IS-NOT-LEAP        VALUE "N".
014600*
014700******************************************************************
014800* Working subscripts - all binary, one per role so the union-    *
014900* find and grouping logic never fights over a shared counter.    *
015000******************************************************************
015100* ZZ110-Find-Root's in/out pair - Start is the subscript to
015200* resolve, Result comes back as its root.
015300 77  WS-FIND-START           PIC 9(4)  COMP VALUE ZERO.
015400 77  WS-FIND-RESULT          PIC 9(4)  COMP VALUE ZERO.
015500* ZZ120-Union-Indexes' two freshly-found roots, compared once
015600* both are known.
015700 77  WS-ROOT-A               PIC 9(4)  COMP VALUE ZERO.
015800 77  WS-ROOT-B               PIC 9(4)  COMP VALUE ZERO.
015900* The earlier LD-Table index a fresh lead matched, passed from
016000* ZZ100 into ZZ120.
016100 77  WS-UNION-OTHER-IX       PIC 9(4)  COMP VALUE ZERO.
016200* AA031's root for the entry it is currently filing into a group.
016300 77  WS-CUR-ROOT             PIC 9(4)  COMP VALUE ZERO.
016400* Scratch used only to move Ld-Tx (an INDEXED BY item) into the
016500* group-member table, which is addressed by ordinary subscript.
016600 77  WS-MEMBER-VALUE         PIC 9(4)  COMP VALUE ZERO.
016700* AA042/ZZ130's compare pair - Pref is the running winner,
016800* Cand is the member being tested against it.
016900 77  WS-PREF-IX              PIC 9(4)  COMP VALUE ZERO.
017000 77  WS-CAND-IX              PIC 9(4)  COMP VALUE ZERO.
017100* AA044/ZZ140's pair - Source is the member being logged,
017200* Output is the group's preferred entry it lost to.
017300 77  WS-SOURCE-IX            PIC 9(4)  COMP VALUE ZERO.
017400 77  WS-OUTPUT-IX            PIC 9(4)  COMP VALUE ZERO.
017500* Which LD-Table entry ZZ160 is currently formatting a date
017600* display for - set by the caller before each call.
017700 77  WS-DATE-IX              PIC 9(4)  COMP VALUE ZERO.
017800* ZZ141's current LD-Table subscript - set to Ws-Source-Ix while
017900* building the Source: line, then to Ws-Output-Ix for Output:.
018000 77  WS-LL-IX                PIC 9(4)  COMP VALUE ZERO.
018100* How many of the four fields differed - ZZ143 uses this to
018200* decide whether to fall back to the no-changes line.
018300 77  WS-DIFF-COUNT           PIC 9(2)  COMP VALUE ZERO.
018400*
018500******************************************************************
018600* Change-log line-building scratch - generic trim buffer plus    *
018700* a source/output compare pair, all sized to the widest field    *
018800* (Address, 120 bytes).                                          *
018900******************************************************************
019000* STRING pointer, reset to 1 at the top of each line-building
019100* paragraph - COBOL's STRING advances it, never resets it.
019200 77  WS-LINE-PTR             PIC 9(4)  COMP VALUE 1.
019300* General-purpose trim buffer - loaded by the caller, trimmed in
019400* place by ZZ150, appended to the change-log line by ZZ152/153.
019500* Grouped under an 01 (not left as a bare 77) so the byte-table
019600* view below can REDEFINE it - ZZ150's backward scan tests one
019700* byte at a time and reads easier subscripted than reference
019800* modified.
019900 01  WS-GENERIC-FIELD-AREA.
020000     05  WS-GENERIC-FIELD    PIC X(120).
020100 01  WS-GENERIC-CHARS REDEFINES WS-GENERIC-FIELD-AREA.
020200     05  WS-GENERIC-CHAR     PIC X OCCURS 120 TIMES.
020300* Only ZZ150 reads this view. Everywhere else in the program
020400* addresses Ws-Generic-Field as one 120-byte field, same as
020500* before this REDEFINES was added.
020600 77  WS-GENERIC-LEN          PIC 9(4)  COMP VALUE ZERO.
020700* ZZ143's source-value / output-value compare pair, one field at
020800* a time - Unknown-substituted, so a blank on both sides compares
020900* equal instead of falsely showing a change.
021000 77  WS-CMP-SRC              PIC X(120).
021100 77  WS-CMP-SRC-LEN          PIC 9(4)  COMP VALUE ZERO.
021200 77  WS-CMP-OUT              PIC X(120).
021300 77  WS-CMP-OUT-LEN          PIC 9(4)  COMP VALUE ZERO.
021400* Scratch used by ZZ154 to stage the Unknown-substituted value
021500* before the caller (ZZ143) copies it into Cmp-Src or Cmp-Out.
021600 77  WS-CMP-WORK             PIC X(120).
021700 77  WS-CMP-WORK-LEN         PIC 9(4)  COMP VALUE ZERO.
021800* Literal field label - "firstName", "lastName", "address" or
021900* "entryDate" - moved by ZZ143 before each call to ZZ162.
022000 77  WS-DIFF-FIELD-NAME      PIC X(9).
022100* Holds the literal "Source:" or "Output:" ZZ141 strings onto
022200* the front of each Lead{...} line.
022300 77  WS-LL-LABEL             PIC X(7).
022400*
022500******************************************************************
022600* One change-log detail line. Text lines run well past the       *
022700* 132 a print line would use once Address and both Lead{...}     *
022800* images are strung together, hence the 450-byte width.          *
022900******************************************************************
023000 01  WS-CL-DETAIL-LINE.
023100     03  WS-CL-TEXT          PIC X(440).
023200     03  FILLER              PIC X(10).
023300* Blank-line check - first byte only, used before writing the
023400* separator line between entries so a stray trailing blank in
023500* the text itself is never mistaken for the separator.
023600 01  WS-CL-LINE-CHK REDEFINES WS-CL-DETAIL-LINE.
023700     03  WS-CL-FIRST-CHAR    PIC X.
023800     03  FILLER              PIC X(449).
023900*
024000******************************************************************
024100* Entry-Date to UTC-minutes conversion working storage.          *
024200* No intrinsic date functions on this compiler generation -      *
024300* day count is built up the same way the old payroll pay-        *
024400* period-end routines did it, off a 1970 base (see the           *
024500* .05 Y2K note above).                                           *
024600******************************************************************
024700* Cumulative days before the 1st of each month, non-leap year.
024800* Loaded as twelve FILLERs then viewed as a table - the table
024900* form alone can't carry VALUE clauses on this compiler.
025000 01  WS-CUM-DAYS-LITERAL.
025100     03  FILLER              PIC 9(3)  VALUE 000.
025200     03  FILLER              PIC 9(3)  VALUE 031.
025300     03  FILLER              PIC 9(3)  VALUE 059.
025400     03  FILLER              PIC 9(3)  VALUE 090.
025500     03  FILLER              PIC 9(3)  VALUE 120.
025600     03  FILLER              PIC 9(3)  VALUE 151.
025700     03  FILLER              PIC 9(3)  VALUE 181.
025800     03  FILLER              PIC 9(3)  VALUE 212.
025900     03  FILLER              PIC 9(3)  VALUE 243.
026000     03  FILLER              PIC 9(3)  VALUE 273.
026100     03  FILLER              PIC 9(3)  VALUE 304.
026200     03  FILLER              PIC 9(3)  VALUE 334.
026300 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LITERAL.
026400     03  WS-CUM-DAYS         PIC 9(3)  OCCURS 12 TIMES.
026500*
026600* Day number of 1970-01-01 under the same y*365+leap formula
026700* used below - subtracted off so LD-T-Entry-Minutes stays small
026800* enough for a signed 8-digit binary field.
026900 77  WS-EPOCH-DAY-CONST      PIC 9(7)  COMP VALUE 719528.
027000*
027100* Scratch fields for ZZ090's Gregorian day count - all COMP, all
027200* reset at the top of ZZ090 for the entry currently being timed.
027300 77  WS-DC-YEAR-LESS-1       PIC 9(4)  COMP VALUE ZERO.
027400* Entry-Yyyy minus 1 - the leap test looks back to the PRECEDING
027500* December 31st, not forward, so the leap year itself never
027600* counts its own Feb 29 until Step 3 below adds it back in.
027700 77  WS-DC-QUOT4             PIC 9(4)  COMP VALUE ZERO.
027800 77  WS-DC-QUOT100           PIC 9(4)  COMP VALUE ZERO.
027900 77  WS-DC-QUOT400           PIC 9(4)  COMP VALUE ZERO.
028000* Whole-number quotients of Year-Less-1 by 4/100/400 - the three
028100* divisor counts the Gregorian rule combines in Step 4's formula.
028200 77  WS-DC-TEMP              PIC 9(4)  COMP VALUE ZERO.
028300* Throwaway quotient target - DIVIDE needs a GIVING even when only
028400* the REMAINDER clause result is wanted, below.
028500 77  WS-DC-REM4              PIC 9(4)  COMP VALUE ZERO.
028600 77  WS-DC-REM100            PIC 9(4)  COMP VALUE ZERO.
028700 77  WS-DC-REM400            PIC 9(4)  COMP VALUE ZERO.
028800* Remainders of the same three divisions - all zero together is
028900* the divisible-by-400 case, the one exception to the div-by-100
029000* non-leap rule.
029100 77  WS-DC-LEAP-ADJ          PIC 9      COMP VALUE ZERO.
029200* Set to 1 when the CURRENT entry year is itself a leap year and
029300* the entry's own month is past February - see Step 3.
029400 77  WS-DC-ABS-DAYS          PIC 9(7)  COMP VALUE ZERO.
029500* Absolute day number of the entry date, year zero based - large
029600* and always positive, so unsigned PIC 9(7) is enough.
029700 77  WS-DC-REL-DAYS          PIC S9(7) COMP VALUE ZERO.
029800* Abs-Days less the 1970 epoch constant - signed, since a pre-1970
029900* entry date (unlikely but not rejected by ZZ080) would go
030000* negative.
030100 77  WS-DC-LOCAL-MIN         PIC S9(8) COMP VALUE ZERO.
030200* Rel-Days converted to minutes plus the entry's own HH:MI - still
030300* local time, offset not yet applied.
030400 77  WS-DC-OFFSET-MIN        PIC S9(5) COMP VALUE ZERO.
030500* Signed minutes the UTC offset shifts Local-Min by - see Step 7
030600* for the sign convention this field follows.
030700 77  WS-DC-DISP-PTR          PIC 9(4)  COMP VALUE 1.
030800*
030900 PROCEDURE DIVISION.
031000*
031100******************************************************************
031200* Main line - open, read/classify, group, resolve/write,         *
031300* close, summary, stop.                                          *
031400******************************************************************
031500 AA000-MAIN-PROCESS.
031600     PERFORM AA010-OPEN-LD-FILES THRU AA010-EXIT.
031700* Bad open on any file aborts before a single record is read -
031800* no partial run against three good files and one missing one.
031900     IF WS-ABORT-RUN
032000         GO TO AA000-EXIT
032100     END-IF.
032200* Pass 1 - read every input record, split valid from bad, stage
032300* the valid ones into LD-Table and union-find them as we go.
032400     PERFORM AA020-READ-CLASSIFY-LEADS THRU AA020-EXIT.
032500* Pass 2 - walk LD-Table once more now every union is known,
032600* collapsing entries into LD-Group-Table by final root.
032700     PERFORM AA030-BUILD-DUPLICATE-GROUPS THRU AA030-EXIT.
032800* Pass 3 - one group at a time: pick the winner, write it, log
032900* every loser.
033000     PERFORM AA040-RESOLVE-AND-WRITE-GROUPS THRU AA040-EXIT.
033100     PERFORM AA050-CLOSE-LD-FILES THRU AA050-EXIT.
033200     DISPLAY "LD500 - LEADS VALID    : " LD-VALID-COUNT.
033300     DISPLAY "LD500 - LEADS BAD      : " LD-BAD-COUNT.
033400     DISPLAY "LD500 - GROUPS RESOLVED: " LD-GROUP-COUNT.
033500* Added per the .06 change note above, after the July 98 run when
033600* Marketing Ops asked how many leads got dropped without opening
033700* the change log.
033800     DISPLAY "LD500 - CHANGE-LOG ROWS: " LD-CHANGELOG-COUNT.
033900 AA000-EXIT.
034000     STOP RUN.
034100*
034200******************************************************************
034300* Open all four files - abort the run rather than plough on      *
034400* short a file, same discipline as the old PY start-of-day.      *
034500******************************************************************
034600 AA010-OPEN-LD-FILES.
034700     MOVE "N" TO WS-ABORT-SWITCH.
034800* Leads-In first - nothing downstream has data to work with if the
034900* intake extract itself will not open.
035000     OPEN INPUT LD-LEADS-IN-FILE.
035100     IF NOT LD-LEADSIN-OK
035200         DISPLAY LD001
035300         DISPLAY "  FILE STATUS = " LD-LEADSIN-STATUS
035400         MOVE "Y" TO WS-ABORT-SWITCH
035500     END-IF.
035600* Deduped output next - one record per resolved group.
035700     OPEN OUTPUT LD-LEADS-OUT-FILE.
035800     IF NOT LD-LEADSOUT-OK
035900         DISPLAY LD002
036000         DISPLAY "  FILE STATUS = " LD-LEADSOUT-STATUS
036100         MOVE "Y" TO WS-ABORT-SWITCH
036200     END-IF.
036300* Rejects - anything missing id and/or email falls through here.
036400     OPEN OUTPUT LD-LEADS-BAD-FILE.
036500     IF NOT LD-LEADSBAD-OK
036600         DISPLAY LD003
036700         DISPLAY "  FILE STATUS = " LD-LEADSBAD-STATUS
036800         MOVE "Y" TO WS-ABORT-SWITCH
036900     END-IF.
037000* Change log last - free text audit trail of who lost to whom.
037100     OPEN OUTPUT LD-CHANGE-LOG-FILE.
037200     IF NOT LD-CHGLOG-OK
037300         DISPLAY LD004
037400         DISPLAY "  FILE STATUS = " LD-CHGLOG-STATUS
037500         MOVE "Y" TO WS-ABORT-SWITCH
037600     END-IF.
037700* Every OPEN is attempted even after an earlier one fails, so a
037800* single run of this paragraph reports every bad file at once
037900* instead of one at a time across repeated runs.
038000 AA010-EXIT.
038100     EXIT.
038200*
038300******************************************************************
038400* Read the intake extract to EOF, classifying every record       *
038500* as it comes off the file.                                      *
038600******************************************************************
038700 AA020-READ-CLASSIFY-LEADS.
038800     MOVE "N" TO WS-EOF-SWITCH.
038900     PERFORM AA021-READ-NEXT-LEAD THRU AA021-EXIT
039000         UNTIL WS-INPUT-AT-EOF.
039100 AA020-EXIT.
039200     EXIT.
039300*
039400* One record per call. Every valid lead is staged into LD-Table
039500* and registered for grouping before the next READ; every
039600* invalid one goes straight to Leads-Bad unchanged.
039700 AA021-READ-NEXT-LEAD.
039800     READ LD-LEADS-IN-FILE
039900         AT END
040000             SET WS-INPUT-AT-EOF TO TRUE
040100     END-READ.
040200     IF WS-INPUT-AT-EOF
040300         GO TO AA021-EXIT
040400     END-IF.
040500     PERFORM ZZ060-VALIDATE-LEAD THRU ZZ060-EXIT.
040600     IF WS-LEAD-IS-VALID
040700         PERFORM AA022-STORE-VALID-LEAD THRU AA022-EXIT
040800     ELSE
040900         ADD 1 TO LD-BAD-COUNT
041000         MOVE LD-IN-RECORD TO LD-BAD-RECORD
041100         WRITE LD-BAD-RECORD
041200     END-IF.
041300 AA021-EXIT.
041400     EXIT.
041500*
041600* Business rule - id and email both required, blank/spaces on
041700* either fails the record. Trim is moot here - a field that is
041800* not all spaces is non-empty once trimmed, so the plain NOT =
041900* SPACES test is the whole rule.
042000 ZZ060-VALIDATE-LEAD.
042100     SET WS-LEAD-IS-INVALID TO TRUE.
042200     IF LD-LEAD-ID OF LD-IN-RECORD NOT = SPACES
042300       AND LD-LEAD-EMAIL OF LD-IN-RECORD NOT = SPACES
042400         SET WS-LEAD-IS-VALID TO TRUE
042500     END-IF.
042600 ZZ060-EXIT.
042700     EXIT.
042800*
042900******************************************************************
043000* Stage a valid lead into LD-Table, fold its email, work out     *
043100* its Entry-Date instant, and register it for grouping.          *
043200******************************************************************
043300 AA022-STORE-VALID-LEAD.
043400* Ld-Valid-Count both extends LD-Table (its OCCURS DEPENDING ON)
043500* and gives this entry its permanent subscript for the rest of
043600* the run - Ld-Tx is never reused once set here.
043700     ADD 1 TO LD-VALID-COUNT.
043800     SET LD-Tx TO LD-VALID-COUNT.
043900     MOVE LD-LEAD-ID OF LD-IN-RECORD
044000                             TO LD-T-LEAD-ID (LD-Tx).
044100     MOVE LD-LEAD-EMAIL OF LD-IN-RECORD
044200                             TO LD-T-LEAD-EMAIL (LD-Tx).
044300     MOVE LD-FIRST-NAME OF LD-IN-RECORD
044400                             TO LD-T-FIRST-NAME (LD-Tx).
044500     MOVE LD-LAST-NAME OF LD-IN-RECORD
044600                             TO LD-T-LAST-NAME (LD-Tx).
044700     MOVE LD-ADDRESS OF LD-IN-RECORD
044800                             TO LD-T-ADDRESS (LD-Tx).
044900     MOVE LD-ENTRY-DATE-GROUP OF LD-IN-RECORD
045000                             TO LD-T-ENTRY-DATE-GROUP (LD-Tx).
045100* Union-find init - every fresh entry starts out as its own
045200* root; ZZ100/ZZ120 re-point this as matches turn up.
045300     MOVE LD-VALID-COUNT     TO LD-T-PARENT (LD-Tx).
045400* Fold, parse, then register, in that order - Register needs
045500* both the folded email key and (indirectly) the parsed date to
045600* already be in place before it touches the lookup tables.
045700     PERFORM ZZ070-FOLD-EMAIL-UPPER THRU ZZ070-EXIT.
045800     PERFORM ZZ080-PARSE-ENTRY-DATE THRU ZZ080-EXIT.
045900     PERFORM ZZ100-REGISTER-LEAD-IN-INDEXES THRU ZZ100-EXIT.
046000 AA022-EXIT.
046100     EXIT.
046200*
046300* Case-fold for matching only - the mixed-case email stays in
046400* Lead-T-Lead-Email for display. INSPECT ... CONVERTING does the
046500* fold; there is no upper-case intrinsic on this compiler.
046600 ZZ070-FOLD-EMAIL-UPPER.
046700     MOVE LD-T-LEAD-EMAIL (LD-Tx) TO LD-T-EMAIL-UPPER (LD-Tx).
046800     INSPECT LD-T-EMAIL-UPPER (LD-Tx) CONVERTING
046900         "abcdefghijklmnopqrstuvwxyz"
047000         TO   "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
047100 ZZ070-EXIT.
047200     EXIT.
047300*
047400* Gate paragraph - only leads with a parsed Entry-Date get the
047500* day-count arithmetic in ZZ090. An absent date is left at zero
047600* minutes, which sorts before every real timestamp in ZZ130's
047700* latest-wins compare - an absent date can never win over one
047800* that is present.
047900 ZZ080-PARSE-ENTRY-DATE.
048000     IF LD-T-DATE-PRESENT (LD-Tx)
048100         PERFORM ZZ090-COMPUTE-ENTRY-MINUTES THRU ZZ090-EXIT
048200     ELSE
048300         MOVE ZERO TO LD-T-ENTRY-MINUTES (LD-Tx)
048400     END-IF.
048500 ZZ080-EXIT.
048600     EXIT.
048700*
048800******************************************************************
048900* Manual UTC-minutes-since-epoch, base 1970-01-01. Same          *
049000* y*365+leap arithmetic the old pay-period-end code used,        *
049100* widened for Y2K per the .05 note, offset-adjusted per the .04  *
049200* note (both above).                                             *
049300******************************************************************
049400 ZZ090-COMPUTE-ENTRY-MINUTES.
049500* Step 1 - the three Gregorian divisors (every-4th, not-every-
049600* 100th, every-400th year is a leap year) are taken against the
049700* year LESS ONE, because a leap day in the current year has not
049800* happened yet as of Jan-Feb of that year - the classic
049900* "how-many-leap-years-have-elapsed" adjustment.
050000     SUBTRACT 1 FROM LD-T-ENTRY-YYYY (LD-Tx)
050100         GIVING WS-DC-YEAR-LESS-1.
050200     DIVIDE WS-DC-YEAR-LESS-1 BY 4   GIVING WS-DC-QUOT4.
050300     DIVIDE WS-DC-YEAR-LESS-1 BY 100 GIVING WS-DC-QUOT100.
050400     DIVIDE WS-DC-YEAR-LESS-1 BY 400 GIVING WS-DC-QUOT400.
050500* Step 2 - separately, work out whether THIS year itself is a
050600* leap year, needed only to decide whether Feb 29 falls before
050700* this entry's own month (Ws-Dc-Leap-Adj below).
050800     DIVIDE LD-T-ENTRY-YYYY (LD-Tx) BY 4
050900         GIVING WS-DC-TEMP REMAINDER WS-DC-REM4.
051000     DIVIDE LD-T-ENTRY-YYYY (LD-Tx) BY 100
051100         GIVING WS-DC-TEMP REMAINDER WS-DC-REM100.
051200     DIVIDE LD-T-ENTRY-YYYY (LD-Tx) BY 400
051300         GIVING WS-DC-TEMP REMAINDER WS-DC-REM400.
051400     IF WS-DC-REM4 = ZERO
051500       AND (WS-DC-REM100 NOT = ZERO OR WS-DC-REM400 = ZERO)
051600         SET WS-DC-YEAR-IS-LEAP TO TRUE
051700     ELSE
051800         SET WS-DC-YEAR-IS-NOT-LEAP TO TRUE
051900     END-IF.
052000* Step 3 - Ws-Dc-Leap-Adj is the extra day this year's own Feb
052100* 29 contributes, but ONLY once the entry's month is past
052200* February - WS-CUM-DAYS below already assumes a non-leap year,
052300* so this is the one-day correction layered on top of it.
052400     MOVE ZERO TO WS-DC-LEAP-ADJ.
052500     IF WS-DC-YEAR-IS-LEAP AND LD-T-ENTRY-MM (LD-Tx) > 2
052600         MOVE 1 TO WS-DC-LEAP-ADJ
052700     END-IF.
052800* Step 4 - Ws-Dc-Abs-Days is the absolute day number counted
052900* from a fixed origin: 365 days per elapsed year, plus one day
053000* for every elapsed leap year (the three quotients from Step 1),
053100* plus the cumulative days to the start of this month (see the
053200* .05 Y2K banner above), plus this year's own leap-day
053300* adjustment, plus the day-of-month itself.
053400     COMPUTE WS-DC-ABS-DAYS =
053500         (LD-T-ENTRY-YYYY (LD-Tx) * 365) + WS-DC-QUOT4
053600         - WS-DC-QUOT100 + WS-DC-QUOT400
053700         + WS-CUM-DAYS (LD-T-ENTRY-MM (LD-Tx))
053800         + WS-DC-LEAP-ADJ + LD-T-ENTRY-DD (LD-Tx).
053900* Step 5 - Ws-Epoch-Day-Const is the same absolute-day figure
054000* for 1970-01-01, computed once at compile time (see WSLDTABS);
054100* subtracting it converts the absolute day number into a signed
054200* day offset from the Unix epoch, which is what LD-T-Entry-
054300* Minutes is ultimately expressed in.
054400     COMPUTE WS-DC-REL-DAYS =
054500         WS-DC-ABS-DAYS - WS-EPOCH-DAY-CONST.
054600* Step 6 - convert the day offset to minutes and add the
054700* record's own local hour/minute - this is local time, the UTC
054800* offset has not been applied yet.
054900     COMPUTE WS-DC-LOCAL-MIN =
055000         (WS-DC-REL-DAYS * 1440)
055100         + (LD-T-ENTRY-HH (LD-Tx) * 60)
055200         + LD-T-ENTRY-MI (LD-Tx).
055300* Step 7 - the timezone offset, also in minutes.
055400     COMPUTE WS-DC-OFFSET-MIN =
055500         (LD-T-ENTRY-OFFHH (LD-Tx) * 60)
055600         + LD-T-ENTRY-OFFMM (LD-Tx).
055700* Step 8 - convert local time to UTC. A record stamped
055800* "-05:00" is 5 hours BEHIND UTC, so its UTC instant is later -
055900* the offset is ADDED for a minus sign and SUBTRACTED for a
056000* plus sign; this is the .04 change note's fix, added after
056100* leads from more than one time zone started landing on the
056200* same night's run and the (then local-time-only) comparison
056300* was picking the wrong record as most recent.
056400     IF LD-T-ENTRY-SIGN (LD-Tx) = "-"
056500         COMPUTE LD-T-ENTRY-MINUTES (LD-Tx) =
056600             WS-DC-LOCAL-MIN + WS-DC-OFFSET-MIN
056700     ELSE
056800         COMPUTE LD-T-ENTRY-MINUTES (LD-Tx) =
056900             WS-DC-LOCAL-MIN - WS-DC-OFFSET-MIN
057000     END-IF.
057100 ZZ090-EXIT.
057200     EXIT.
057300*
057400******************************************************************
057500* Register this lead in the id and email first-seen tables,      *
057600* unioning with whatever was there before. Serial SEARCH, not    *
057700* SEARCH ALL - these tables build up as we read, they are        *
057800* never sorted (see WSLDTABS remarks).                           *
057900******************************************************************
058000 ZZ100-REGISTER-LEAD-IN-INDEXES.
058100* Id block - a first-seen id gets added to LD-Id-Index; a repeat
058200* id unions this lead onto the earlier one's group instead.
058300     SET WS-ID-NOT-FOUND TO TRUE.
058400     IF LD-ID-INDEX-COUNT NOT = ZERO
058500         SET LD-Ix TO 1
058600         SEARCH LD-ID-INDEX-ENTRY
058700             AT END
058800                 SET WS-ID-NOT-FOUND TO TRUE
058900             WHEN LD-II-LEAD-ID (LD-Ix) = LD-T-LEAD-ID (LD-Tx)
059000                 SET WS-ID-FOUND TO TRUE
059100         END-SEARCH
059200     END-IF.
059300     IF WS-ID-FOUND
059400* Seen before - union this lead's index with whichever index
059500* first used that id.
059600         MOVE LD-II-FIRST-SEEN (LD-Ix) TO WS-UNION-OTHER-IX
059700         PERFORM ZZ120-UNION-INDEXES THRU ZZ120-EXIT
059800     ELSE
059900* First time this id has shown up - add a new row recording
060000* which lead (by Ld-Valid-Count, i.e. Ld-Tx) claimed it first.
060100         ADD 1 TO LD-ID-INDEX-COUNT
060200         SET LD-Ix TO LD-ID-INDEX-COUNT
060300         MOVE LD-T-LEAD-ID (LD-Tx) TO LD-II-LEAD-ID (LD-Ix)
060400         MOVE LD-VALID-COUNT      TO LD-II-FIRST-SEEN (LD-Ix)
060500     END-IF.
060600* Email block - mirror of the id block above.
060700     SET WS-EMAIL-NOT-FOUND TO TRUE.
060800     IF LD-EMAIL-INDEX-COUNT NOT = ZERO
060900         SET LD-Ex TO 1
061000         SEARCH LD-EMAIL-INDEX-ENTRY
061100             AT END
061200                 SET WS-EMAIL-NOT-FOUND TO TRUE
061300             WHEN LD-EI-EMAIL-UPPER (LD-Ex)
061400                      = LD-T-EMAIL-UPPER (LD-Tx)
061500                 SET WS-EMAIL-FOUND TO TRUE
061600         END-SEARCH
061700     END-IF.
061800* Same pattern as the id block above, on the email index instead -
061900* only the compared field and the target table differ. A lead
062000* that matches on BOTH id and email still only unions twice, once
062100* per match, which is harmless - ZZ120 re-finds roots fresh and a
062200* second union onto an already-joined root is a no-op.
062300     IF WS-EMAIL-FOUND
062400         MOVE LD-EI-FIRST-SEEN (LD-Ex) TO WS-UNION-OTHER-IX
062500         PERFORM ZZ120-UNION-INDEXES THRU ZZ120-EXIT
062600     ELSE
062700         ADD 1 TO LD-EMAIL-INDEX-COUNT
062800         SET LD-Ex TO LD-EMAIL-INDEX-COUNT
062900         MOVE LD-T-EMAIL-UPPER (LD-Tx)
063000                           TO LD-EI-EMAIL-UPPER (LD-Ex)
063100         MOVE LD-VALID-COUNT TO LD-EI-FIRST-SEEN (LD-Ex)
063200     END-IF.
063300 ZZ100-EXIT.
063400     EXIT.
063500*
063600* Union-find FIND, path walked iteratively - no recursion in
063700* this dialect. Stops when parent(x) = x, i.e. x is its own
063800* root.
063900 ZZ110-FIND-ROOT.
064000     MOVE WS-FIND-START TO WS-FIND-RESULT.
064100     SET LD-Tx TO WS-FIND-RESULT.
064200     PERFORM ZZ111-FOLLOW-PARENT THRU ZZ111-EXIT
064300         UNTIL LD-T-PARENT (LD-Tx) = WS-FIND-RESULT.
064400 ZZ110-EXIT.
064500     EXIT.
064600*
064700* One hop up the parent chain - no path compression, this table
064800* never grows past LD-Max-Leads entries so a short chain never
064900* gets long enough to be worth the extra bookkeeping.
065000 ZZ111-FOLLOW-PARENT.
065100     MOVE LD-T-PARENT (LD-Tx) TO WS-FIND-RESULT.
065200     SET LD-Tx TO WS-FIND-RESULT.
065300 ZZ111-EXIT.
065400     EXIT.
065500*
065600* Union-find UNION of the current lead's index with an earlier
065700* index it matched on id or email. Re-finds both roots fresh
065800* each time rather than trusting a stale root - cheap enough at
065900* these volumes and a lot easier to get right (dqk's .03 note
066000* above).
066100 ZZ120-UNION-INDEXES.
066200     MOVE LD-VALID-COUNT TO WS-FIND-START.
066300     PERFORM ZZ110-FIND-ROOT THRU ZZ110-EXIT.
066400     MOVE WS-FIND-RESULT TO WS-ROOT-A.
066500     MOVE WS-UNION-OTHER-IX TO WS-FIND-START.
066600     PERFORM ZZ110-FIND-ROOT THRU ZZ110-EXIT.
066700     MOVE WS-FIND-RESULT TO WS-ROOT-B.
066800     IF WS-ROOT-A NOT = WS-ROOT-B
066900         SET LD-Tx TO WS-ROOT-A
067000         MOVE WS-ROOT-B TO LD-T-PARENT (LD-Tx)
067100     END-IF.
067200 ZZ120-EXIT.
067300     EXIT.
067400*
067500******************************************************************
067600* Second pass over the valid leads - resolve each one's final    *
067700* root and drop it into that root's group, first-encountered     *
067800* order (Union-Indexes may have re-parented roots after a        *
067900* given lead was staged, so this cannot be done in one pass).    *
068000******************************************************************
068100 AA030-BUILD-DUPLICATE-GROUPS.
068200     MOVE ZERO TO LD-GROUP-COUNT.
068300     PERFORM AA031-ASSIGN-TO-GROUP THRU AA031-EXIT
068400         VARYING LD-Tx FROM 1 BY 1
068500         UNTIL LD-Tx > LD-VALID-COUNT.
068600 AA030-EXIT.
068700     EXIT.
068800*
068900* Finds this entry's current root, then either drops it into an
069000* existing group for that root or opens a new one - new groups
069100* appear in first-encountered order because Ld-Tx is driven in
069200* ascending order by AA030's VARYING clause.
069300 AA031-ASSIGN-TO-GROUP.
069400     SET WS-FIND-START TO LD-Tx.
069500     PERFORM ZZ110-FIND-ROOT THRU ZZ110-EXIT.
069600     MOVE WS-FIND-RESULT TO WS-CUR-ROOT.
069700* Has this root already opened a group (from an earlier entry
069800* in the same set)?
069900     SET WS-GROUP-NOT-FOUND TO TRUE.
070000     IF LD-GROUP-COUNT NOT = ZERO
070100         SET LD-Gx TO 1
070200         SEARCH LD-GROUP-ENTRY
070300             AT END
070400                 SET WS-GROUP-NOT-FOUND TO TRUE
070500             WHEN LD-G-ROOT (LD-Gx) = WS-CUR-ROOT
070600                 SET WS-GROUP-FOUND TO TRUE
070700         END-SEARCH
070800     END-IF.
070900* No - this is the first entry seen for this root, open a new
071000* group entry for it.
071100     IF WS-GROUP-NOT-FOUND
071200         ADD 1 TO LD-GROUP-COUNT
071300         SET LD-Gx TO LD-GROUP-COUNT
071400         MOVE WS-CUR-ROOT TO LD-G-ROOT (LD-Gx)
071500         MOVE ZERO TO LD-G-MEMBER-COUNT (LD-Gx)
071600     END-IF.
071700* Either way, append this entry's LD-Table index as the next
071800* member of the group, in the order it was read.
071900     ADD 1 TO LD-G-MEMBER-COUNT (LD-Gx).
072000     SET LD-Mx TO LD-G-MEMBER-COUNT (LD-Gx).
072100     SET WS-MEMBER-VALUE TO LD-Tx.
072200     MOVE WS-MEMBER-VALUE TO LD-G-MEMBER-IX (LD-Gx LD-Mx).
072300 AA031-EXIT.
072400     EXIT.
072500*
072600******************************************************************
072700* Resolve each group's preferred record, write it to the         *
072800* deduped file, and log every member that lost out to it.        *
072900******************************************************************
073000 AA040-RESOLVE-AND-WRITE-GROUPS.
073100     PERFORM AA041-RESOLVE-ONE-GROUP THRU AA041-EXIT
073200         VARYING LD-Gx FROM 1 BY 1
073300         UNTIL LD-Gx > LD-GROUP-COUNT.
073400 AA040-EXIT.
073500     EXIT.
073600*
073700 AA041-RESOLVE-ONE-GROUP.
073800     SET LD-Mx TO 1.
073900     MOVE LD-G-MEMBER-IX (LD-Gx LD-Mx) TO LD-G-PREFERRED (LD-Gx).
074000     PERFORM AA042-COMPARE-NEXT-MEMBER THRU AA042-EXIT
074100         VARYING LD-Mx FROM 2 BY 1
074200         UNTIL LD-Mx > LD-G-MEMBER-COUNT (LD-Gx).
074300     PERFORM AA043-WRITE-PREFERRED THRU AA043-EXIT.
074400     PERFORM AA044-EMIT-IF-NOT-PREFERRED THRU AA044-EXIT
074500         VARYING LD-Mx FROM 1 BY 1
074600         UNTIL LD-Mx > LD-G-MEMBER-COUNT (LD-Gx).
074700 AA041-EXIT.
074800     EXIT.
074900*
075000* Reduces left-to-right per the latest-entry-wins rule - see
075100* ZZ130. LD-G-Preferred is the running winner's LD-Table index.
075200 AA042-COMPARE-NEXT-MEMBER.
075300     MOVE LD-G-PREFERRED (LD-Gx) TO WS-PREF-IX.
075400     MOVE LD-G-MEMBER-IX (LD-Gx LD-Mx) TO WS-CAND-IX.
075500     PERFORM ZZ130-COMPARE-PREFERRED THRU ZZ130-EXIT.
075600     IF WS-KEEP-CANDIDATE
075700         MOVE WS-CAND-IX TO LD-G-PREFERRED (LD-Gx)
075800     END-IF.
075900 AA042-EXIT.
076000     EXIT.
076100*
076200* Copies the group's winning LD-Table entry, field for field,
076300* into the output record and writes it - the one record this
076400* group contributes to Leads-Deduped.
076500 AA043-WRITE-PREFERRED.
076600     SET LD-Tx TO LD-G-PREFERRED (LD-Gx).
076700     MOVE LD-T-LEAD-ID (LD-Tx)   TO LD-LEAD-ID OF LD-OUT-RECORD.
076800     MOVE LD-T-LEAD-EMAIL (LD-Tx)
076900                           TO LD-LEAD-EMAIL OF LD-OUT-RECORD.
077000     MOVE LD-T-FIRST-NAME (LD-Tx)
077100                           TO LD-FIRST-NAME OF LD-OUT-RECORD.
077200     MOVE LD-T-LAST-NAME (LD-Tx)
077300                           TO LD-LAST-NAME OF LD-OUT-RECORD.
077400     MOVE LD-T-ADDRESS (LD-Tx)
077500                           TO LD-ADDRESS OF LD-OUT-RECORD.
077600     MOVE LD-T-ENTRY-DATE-GROUP (LD-Tx)
077700                     TO LD-ENTRY-DATE-GROUP OF LD-OUT-RECORD.
077800     WRITE LD-OUT-RECORD.
077900 AA043-EXIT.
078000     EXIT.
078100*
078200* Called once per group member including the winner itself - the
078300* winner is skipped here (Source-Ix = Output-Ix), every other
078400* member gets a change-log entry logging what it lost.
078500 AA044-EMIT-IF-NOT-PREFERRED.
078600     MOVE LD-G-MEMBER-IX (LD-Gx LD-Mx) TO WS-SOURCE-IX.
078700     MOVE LD-G-PREFERRED (LD-Gx)        TO WS-OUTPUT-IX.
078800     IF WS-SOURCE-IX NOT = WS-OUTPUT-IX
078900         PERFORM ZZ140-EMIT-CHANGE-LOG-ENTRY THRU ZZ140-EXIT
079000     END-IF.
079100 AA044-EXIT.
079200     EXIT.
079300*
079400******************************************************************
079500* LatestEntryWinsStrategy - Ws-Pref-Ix is A, Ws-Cand-Ix is B.    *
079600* Default is keep A; only switches to B under the two rules      *
079700* where B legitimately wins.                                     *
079800******************************************************************
079900 ZZ130-COMPARE-PREFERRED.
080000* Default the running preferred record stands - the candidate
080100* only takes over under one of the two rules below.
080200     SET WS-KEEP-PREFERRED TO TRUE.
080300* Rule 1 - a dated record always beats an undated one, regardless
080400* of which was read first.
080500     IF LD-T-DATE-ABSENT (WS-PREF-IX)
080600       AND LD-T-DATE-PRESENT (WS-CAND-IX)
080700         SET WS-KEEP-CANDIDATE TO TRUE
080800     END-IF.
080900* Rule 2 - both dated, so the later UTC instant wins. If both are
081000* undated, or the candidate's date is not strictly later, the
081100* Rule-1 default from above is left standing.
081200     IF LD-T-DATE-PRESENT (WS-PREF-IX)
081300       AND LD-T-DATE-PRESENT (WS-CAND-IX)
081400         IF LD-T-ENTRY-MINUTES (WS-CAND-IX)
081500              > LD-T-ENTRY-MINUTES (WS-PREF-IX)
081600             SET WS-KEEP-CANDIDATE TO TRUE
081700         END-IF
081800     END-IF.
081900 ZZ130-EXIT.
082000     EXIT.
082100*
082200******************************************************************
082300* ChangeLog - one entry per superseded record: Source line,      *
082400* Output line, reason line, field-diff lines, blank separator.   *
082500******************************************************************
082600 ZZ140-EMIT-CHANGE-LOG-ENTRY.
082700     MOVE "Source:" TO WS-LL-LABEL.
082800     MOVE WS-SOURCE-IX TO WS-LL-IX.
082900     PERFORM ZZ141-BUILD-LEAD-LINE THRU ZZ141-EXIT.
083000     MOVE "Output:" TO WS-LL-LABEL.
083100     MOVE WS-OUTPUT-IX TO WS-LL-IX.
083200     PERFORM ZZ141-BUILD-LEAD-LINE THRU ZZ141-EXIT.
083300     PERFORM ZZ142-BUILD-REASON-LINE THRU ZZ142-EXIT.
083400     PERFORM ZZ143-BUILD-FIELD-DIFF-LINES THRU ZZ143-EXIT.
083500     PERFORM ZZ144-WRITE-BLANK-SEPARATOR THRU ZZ144-EXIT.
083600     ADD 1 TO LD-CHANGELOG-COUNT.
083700 ZZ140-EXIT.
083800     EXIT.
083900*
084000* Builds one Source:/Output: Lead{...} line. Ws-Ll-Label/Ws-Ll-Ix
084100* are the pseudo-parameters the caller loads first - this dialect
084200* has no way to pass a paragraph an argument otherwise.
084300 ZZ141-BUILD-LEAD-LINE.
084400     MOVE 1 TO WS-LINE-PTR.
084500     MOVE SPACES TO WS-CL-TEXT.
084600     STRING WS-LL-LABEL DELIMITED BY SIZE
084700            " Lead{_id=" DELIMITED BY SIZE
084800         INTO WS-CL-TEXT WITH POINTER WS-LINE-PTR
084900     END-STRING.
085000* _id piece - printed raw, never Unknown-substituted upstream of
085100* this call since a valid lead cannot have a blank id (ZZ060).
085200     MOVE SPACES TO WS-GENERIC-FIELD.
085300     MOVE LD-T-LEAD-ID (WS-LL-IX) TO WS-GENERIC-FIELD (1:40).
085400     PERFORM ZZ152-APPEND-FIELD-OR-UNKNOWN THRU ZZ152-EXIT.
085500     STRING ", email=" DELIMITED BY SIZE
085600         INTO WS-CL-TEXT WITH POINTER WS-LINE-PTR
085700     END-STRING.
085800* email piece - the ORIGINAL mixed-case Lead-T-Lead-Email, not
085900* the folded match key - the log reads the way Marketing typed it.
086000     MOVE SPACES TO WS-GENERIC-FIELD.
086100     MOVE LD-T-LEAD-EMAIL (WS-LL-IX) TO WS-GENERIC-FIELD (1:80).
086200     PERFORM ZZ152-APPEND-FIELD-OR-UNKNOWN THRU ZZ152-EXIT.
086300     STRING ", firstName=" DELIMITED BY SIZE
086400         INTO WS-CL-TEXT WITH POINTER WS-LINE-PTR
086500     END-STRING.
086600* firstName piece - Unknown when blank, same as every optional
086700* field below.
086800     MOVE SPACES TO WS-GENERIC-FIELD.
086900     MOVE LD-T-FIRST-NAME (WS-LL-IX) TO WS-GENERIC-FIELD (1:40).
087000     PERFORM ZZ152-APPEND-FIELD-OR-UNKNOWN THRU ZZ152-EXIT.
087100     STRING ", lastName=" DELIMITED BY SIZE
087200         INTO WS-CL-TEXT WITH POINTER WS-LINE-PTR
087300     END-STRING.
087400* lastName piece.
087500     MOVE SPACES TO WS-GENERIC-FIELD.
087600     MOVE LD-T-LAST-NAME (WS-LL-IX) TO WS-GENERIC-FIELD (1:40).
087700     PERFORM ZZ152-APPEND-FIELD-OR-UNKNOWN THRU ZZ152-EXIT.
087800     STRING ", address=" DELIMITED BY SIZE
087900         INTO WS-CL-TEXT WITH POINTER WS-LINE-PTR
088000     END-STRING.
088100* address piece.
088200     MOVE SPACES TO WS-GENERIC-FIELD.
088300     MOVE LD-T-ADDRESS (WS-LL-IX) TO WS-GENERIC-FIELD (1:120).
088400     PERFORM ZZ152-APPEND-FIELD-OR-UNKNOWN THRU ZZ152-EXIT.
088500     STRING ", entryDate=" DELIMITED BY SIZE
088600         INTO WS-CL-TEXT WITH POINTER WS-LINE-PTR
088700     END-STRING.
088800* entryDate piece - built by ZZ160, not trimmed by ZZ150, since
088900* its display format is fixed-width and never has trailing
089000* spaces to strip; Ws-Date-Ix has to be set from Ws-Ll-Ix here
089100* because ZZ160 addresses LD-Table by Ws-Date-Ix, not Ws-Ll-Ix.
089200     MOVE WS-LL-IX TO WS-DATE-IX.
089300     PERFORM ZZ160-FORMAT-ENTRY-DATE-DISPLAY THRU ZZ160-EXIT.
089400     PERFORM ZZ153-APPEND-GENERIC THRU ZZ153-EXIT.
089500     STRING "}" DELIMITED BY SIZE
089600         INTO WS-CL-TEXT WITH POINTER WS-LINE-PTR
089700     END-STRING.
089800     PERFORM ZZ145-WRITE-CL-LINE THRU ZZ145-EXIT.
089900 ZZ141-EXIT.
090000     EXIT.
090100*
090200* Reason line compares Output's id/email to Source's - id first,
090300* id-and-email together, else email. No group member should ever
090400* match on neither, but if the chain were purely transitive the
090500* email branch is the safe default (email is the wider net).
090600 ZZ142-BUILD-REASON-LINE.
090700     SET WS-ID-NOT-FOUND TO TRUE.
090800     SET WS-EMAIL-NOT-FOUND TO TRUE.
090900     IF LD-T-LEAD-ID (WS-SOURCE-IX) = LD-T-LEAD-ID (WS-OUTPUT-IX)
091000         SET WS-ID-FOUND TO TRUE
091100     END-IF.
091200     IF LD-T-EMAIL-UPPER (WS-SOURCE-IX)
091300          = LD-T-EMAIL-UPPER (WS-OUTPUT-IX)
091400         SET WS-EMAIL-FOUND TO TRUE
091500     END-IF.
091600     MOVE 1 TO WS-LINE-PTR.
091700     MOVE SPACES TO WS-CL-TEXT.
091800* Both id and email matched - name Output's own id/email values
091900* (not Source's) since those are what stayed on the record kept.
092000     IF WS-ID-FOUND AND WS-EMAIL-FOUND
092100         STRING "- changes for id: " DELIMITED BY SIZE
092200                LD-T-LEAD-ID (WS-OUTPUT-IX) DELIMITED BY SPACE
092300                " and email: " DELIMITED BY SIZE
092400                LD-T-LEAD-EMAIL (WS-OUTPUT-IX)
092500                                             DELIMITED BY SPACE
092600             INTO WS-CL-TEXT WITH POINTER WS-LINE-PTR
092700         END-STRING
092800     ELSE
092900* Id matched, email did not (or was not the reason to check) -
093000* id alone drives the reason line.
093100         IF WS-ID-FOUND
093200             STRING "- changes for id: " DELIMITED BY SIZE
093300                    LD-T-LEAD-ID (WS-OUTPUT-IX)
093400                                             DELIMITED BY SPACE
093500                 INTO WS-CL-TEXT WITH POINTER WS-LINE-PTR
093600             END-STRING
093700         ELSE
093800* Fell through to the email-only branch - see the paragraph
093900* banner above for why this is the safe default.
094000             STRING "- changes for email: " DELIMITED BY SIZE
094100                    LD-T-LEAD-EMAIL (WS-OUTPUT-IX)
094200                                             DELIMITED BY SPACE
094300                 INTO WS-CL-TEXT WITH POINTER WS-LINE-PTR
094400             END-STRING
094500         END-IF
094600     END-IF.
094700     PERFORM ZZ145-WRITE-CL-LINE THRU ZZ145-EXIT.
094800 ZZ142-EXIT.
094900     EXIT.
095000*
095100******************************************************************
095200* Field-change detection - firstName, lastName, address,         *
095300* entryDate, in that fixed order. Id/email are never listed      *
095400* here - they are on the reason line instead.                    *
095500******************************************************************
095600 ZZ143-BUILD-FIELD-DIFF-LINES.
095700     MOVE ZERO TO WS-DIFF-COUNT.
095800* firstName - straight trimmed-text compare, same as lastName
095900* and address below. No case-folding here, unlike the email
096000* match key - Marketing Ops treats case in a name as meaningful.
096100     MOVE SPACES TO WS-GENERIC-FIELD.
096200     MOVE LD-T-FIRST-NAME (WS-SOURCE-IX)
096300                             TO WS-GENERIC-FIELD (1:40).
096400     PERFORM ZZ150-FORMAT-DISPLAY-FIELD THRU ZZ150-EXIT.
096500     PERFORM ZZ154-BUILD-CMP-FROM-GENERIC THRU ZZ154-EXIT.
096600     MOVE WS-CMP-WORK     TO WS-CMP-SRC.
096700     MOVE WS-CMP-WORK-LEN TO WS-CMP-SRC-LEN.
096800     MOVE SPACES TO WS-GENERIC-FIELD.
096900     MOVE LD-T-FIRST-NAME (WS-OUTPUT-IX)
097000                             TO WS-GENERIC-FIELD (1:40).
097100* ...then Output's copy of the same field, trimmed the same way,
097200* into Ws-Cmp-Out - the two Unknown-substituted values are what
097300* actually get compared, not the raw table fields.
097400     PERFORM ZZ150-FORMAT-DISPLAY-FIELD THRU ZZ150-EXIT.
097500     PERFORM ZZ154-BUILD-CMP-FROM-GENERIC THRU ZZ154-EXIT.
097600     MOVE WS-CMP-WORK     TO WS-CMP-OUT.
097700     MOVE WS-CMP-WORK-LEN TO WS-CMP-OUT-LEN.
097800     IF WS-CMP-SRC NOT = WS-CMP-OUT
097900         MOVE "firstName" TO WS-DIFF-FIELD-NAME
098000         PERFORM ZZ162-WRITE-DIFF-LINE THRU ZZ162-EXIT
098100         ADD 1 TO WS-DIFF-COUNT
098200     END-IF.
098300*
098400* lastName - identical shape to firstName above, own field name
098500* on the diff line.
098600     MOVE SPACES TO WS-GENERIC-FIELD.
098700     MOVE LD-T-LAST-NAME (WS-SOURCE-IX)
098800                             TO WS-GENERIC-FIELD (1:40).
098900     PERFORM ZZ150-FORMAT-DISPLAY-FIELD THRU ZZ150-EXIT.
099000     PERFORM ZZ154-BUILD-CMP-FROM-GENERIC THRU ZZ154-EXIT.
099100     MOVE WS-CMP-WORK     TO WS-CMP-SRC.
099200     MOVE WS-CMP-WORK-LEN TO WS-CMP-SRC-LEN.
099300     MOVE SPACES TO WS-GENERIC-FIELD.
099400     MOVE LD-T-LAST-NAME (WS-OUTPUT-IX)
099500                             TO WS-GENERIC-FIELD (1:40).
099600* ...Output's copy, same trim/substitute treatment.
099700     PERFORM ZZ150-FORMAT-DISPLAY-FIELD THRU ZZ150-EXIT.
099800     PERFORM ZZ154-BUILD-CMP-FROM-GENERIC THRU ZZ154-EXIT.
099900     MOVE WS-CMP-WORK     TO WS-CMP-OUT.
100000     MOVE WS-CMP-WORK-LEN TO WS-CMP-OUT-LEN.
100100     IF WS-CMP-SRC NOT = WS-CMP-OUT
100200         MOVE "lastName" TO WS-DIFF-FIELD-NAME
100300         PERFORM ZZ162-WRITE-DIFF-LINE THRU ZZ162-EXIT
100400         ADD 1 TO WS-DIFF-COUNT
100500     END-IF.
100600*
100700* address - 120 bytes, same shape again. The longest of the four
100800* fields, which is why Ws-Generic-Field has to be sized to hold
100900* it and shared by all four compares here instead of four
101000* separately-sized work fields.
101100     MOVE SPACES TO WS-GENERIC-FIELD.
101200     MOVE LD-T-ADDRESS (WS-SOURCE-IX)
101300                             TO WS-GENERIC-FIELD (1:120).
101400     PERFORM ZZ150-FORMAT-DISPLAY-FIELD THRU ZZ150-EXIT.
101500     PERFORM ZZ154-BUILD-CMP-FROM-GENERIC THRU ZZ154-EXIT.
101600     MOVE WS-CMP-WORK     TO WS-CMP-SRC.
101700     MOVE WS-CMP-WORK-LEN TO WS-CMP-SRC-LEN.
101800     MOVE SPACES TO WS-GENERIC-FIELD.
101900     MOVE LD-T-ADDRESS (WS-OUTPUT-IX)
102000                             TO WS-GENERIC-FIELD (1:120).
102100* ...Output's copy, same trim/substitute treatment.
102200     PERFORM ZZ150-FORMAT-DISPLAY-FIELD THRU ZZ150-EXIT.
102300     PERFORM ZZ154-BUILD-CMP-FROM-GENERIC THRU ZZ154-EXIT.
102400     MOVE WS-CMP-WORK     TO WS-CMP-OUT.
102500     MOVE WS-CMP-WORK-LEN TO WS-CMP-OUT-LEN.
102600     IF WS-CMP-SRC NOT = WS-CMP-OUT
102700         MOVE "address" TO WS-DIFF-FIELD-NAME
102800         PERFORM ZZ162-WRITE-DIFF-LINE THRU ZZ162-EXIT
102900         ADD 1 TO WS-DIFF-COUNT
103000     END-IF.
103100*
103200* EntryDate is compared by its display string, not the
103300* normalized instant - two equal instants printed with
103400* different literal offsets still count as changed here.
103500     MOVE WS-SOURCE-IX TO WS-DATE-IX.
103600     PERFORM ZZ160-FORMAT-ENTRY-DATE-DISPLAY THRU ZZ160-EXIT.
103700     PERFORM ZZ154-BUILD-CMP-FROM-GENERIC THRU ZZ154-EXIT.
103800     MOVE WS-CMP-WORK     TO WS-CMP-SRC.
103900     MOVE WS-CMP-WORK-LEN TO WS-CMP-SRC-LEN.
104000     MOVE WS-OUTPUT-IX TO WS-DATE-IX.
104100     PERFORM ZZ160-FORMAT-ENTRY-DATE-DISPLAY THRU ZZ160-EXIT.
104200     PERFORM ZZ154-BUILD-CMP-FROM-GENERIC THRU ZZ154-EXIT.
104300     MOVE WS-CMP-WORK     TO WS-CMP-OUT.
104400     MOVE WS-CMP-WORK-LEN TO WS-CMP-OUT-LEN.
104500     IF WS-CMP-SRC NOT = WS-CMP-OUT
104600         MOVE "entryDate" TO WS-DIFF-FIELD-NAME
104700         PERFORM ZZ162-WRITE-DIFF-LINE THRU ZZ162-EXIT
104800         ADD 1 TO WS-DIFF-COUNT
104900     END-IF.
105000*
105100     IF WS-DIFF-COUNT = ZERO
105200         MOVE 1 TO WS-LINE-PTR
105300         MOVE SPACES TO WS-CL-TEXT
105400         STRING "- No changes (duplicate resolved due to email"
105500                DELIMITED BY SIZE
105600                " only; same data kept)" DELIMITED BY SIZE
105700             INTO WS-CL-TEXT WITH POINTER WS-LINE-PTR
105800         END-STRING
105900         PERFORM ZZ145-WRITE-CL-LINE THRU ZZ145-EXIT
106000     END-IF.
106100 ZZ143-EXIT.
106200     EXIT.
106300*
106400* One blank output line between change-log entries, called once
106500* per resolved group by ZZ140 so the log reads as separate
106600* paragraphs rather than one unbroken run of text.
106700 ZZ144-WRITE-BLANK-SEPARATOR.
106800     MOVE SPACES TO LD-CHANGE-LOG-RECORD.
106900     WRITE LD-CHANGE-LOG-RECORD.
107000 ZZ144-EXIT.
107100     EXIT.
107200*
107300* Common single-line WRITE used by every paragraph that builds a
107400* change-log line (ZZ141/ZZ142/ZZ143/ZZ162) - kept as its own
107500* paragraph so the WRITE statement and its FD only appear once.
107600 ZZ145-WRITE-CL-LINE.
107700     MOVE WS-CL-TEXT TO LD-CHANGE-LOG-RECORD.
107800     WRITE LD-CHANGE-LOG-RECORD.
107900 ZZ145-EXIT.
108000     EXIT.
108100*
108200******************************************************************
108300* Generic trim/blank test - caller loads Ws-Generic-Field,       *
108400* this hands back Ws-Generic-Len (0 if all spaces) and sets      *
108500* the blank switch. Backward scan - no TRIM intrinsic here.      *
108600******************************************************************
108700 ZZ150-FORMAT-DISPLAY-FIELD.
108800     SET WS-GENERIC-IS-BLANK TO FALSE.
108900     IF WS-GENERIC-FIELD = SPACES
109000         SET WS-GENERIC-IS-BLANK TO TRUE
109100         MOVE ZERO TO WS-GENERIC-LEN
109200     ELSE
109300* Starts at the field's full 120-byte width (the widest field it
109400* is ever called for is Address) and backs off one byte at a
109500* time until the last non-space byte is found - the reverse of
109600* how a print-line trailing-spaces trim usually works, but the
109700* same idea run from the other end.
109800         MOVE 120 TO WS-GENERIC-LEN
109900         PERFORM ZZ151-SHRINK-GENERIC-LEN THRU ZZ151-EXIT
110000             UNTIL WS-GENERIC-CHAR (WS-GENERIC-LEN)
110100                        NOT = SPACE
110200     END-IF.
110300 ZZ150-EXIT.
110400     EXIT.
110500*
110600 ZZ151-SHRINK-GENERIC-LEN.
110700     SUBTRACT 1 FROM WS-GENERIC-LEN.
110800 ZZ151-EXIT.
110900     EXIT.
111000*
111100* Trim-and-append: caller has loaded Ws-Generic-Field, this
111200* appends its trimmed value (or the literal Unknown) onto the
111300* line in progress at Ws-Line-Ptr.
111400 ZZ152-APPEND-FIELD-OR-UNKNOWN.
111500     PERFORM ZZ150-FORMAT-DISPLAY-FIELD THRU ZZ150-EXIT.
111600     PERFORM ZZ153-APPEND-GENERIC THRU ZZ153-EXIT.
111700 ZZ152-EXIT.
111800     EXIT.
111900*
112000* Appends whatever Ws-Generic-Field/-Len/-Is-Blank already holds -
112100* used directly by the entryDate line, where Ws-Generic-Field is
112200* built by ZZ160 rather than trimmed by ZZ150.
112300 ZZ153-APPEND-GENERIC.
112400     IF WS-GENERIC-IS-BLANK
112500         STRING "Unknown" DELIMITED BY SIZE
112600             INTO WS-CL-TEXT WITH POINTER WS-LINE-PTR
112700         END-STRING
112800     ELSE
112900         STRING WS-GENERIC-FIELD (1:WS-GENERIC-LEN)
113000                DELIMITED BY SIZE
113100             INTO WS-CL-TEXT WITH POINTER WS-LINE-PTR
113200         END-STRING
113300     END-IF.
113400 ZZ153-EXIT.
113500     EXIT.
113600*
113700* Same Unknown substitution as ZZ153, but into a compare buffer
113800* (Ws-Cmp-Work/-Len) instead of straight onto the line, for use
113900* by the field-diff compares in ZZ143.
114000 ZZ154-BUILD-CMP-FROM-GENERIC.
114100     MOVE SPACES TO WS-CMP-WORK.
114200     IF WS-GENERIC-IS-BLANK
114300         MOVE "Unknown" TO WS-CMP-WORK (1:7)
114400         MOVE 7 TO WS-CMP-WORK-LEN
114500     ELSE
114600         MOVE WS-GENERIC-FIELD (1:WS-GENERIC-LEN)
114700                           TO WS-CMP-WORK (1:WS-GENERIC-LEN)
114800         MOVE WS-GENERIC-LEN TO WS-CMP-WORK-LEN
114900     END-IF.
115000 ZZ154-EXIT.
115100     EXIT.
115200*
115300* Builds the 25-char yyyy-MM-ddTHH:mm:ss+-HH:mm display image at
115400* Ws-Date-Ix into Ws-Generic-Field, or flags blank when the entry
115500* has no parsed date - see WSLDLEAD's .02/.03 change notes.
115600 ZZ160-FORMAT-ENTRY-DATE-DISPLAY.
115700     IF LD-T-DATE-ABSENT (WS-DATE-IX)
115800         SET WS-GENERIC-IS-BLANK TO TRUE
115900         MOVE SPACES TO WS-GENERIC-FIELD
116000         MOVE ZERO TO WS-GENERIC-LEN
116100     ELSE
116200         SET WS-GENERIC-IS-BLANK TO FALSE
116300         MOVE SPACES TO WS-GENERIC-FIELD
116400         MOVE 1 TO WS-DC-DISP-PTR
116500* Every piece below is DELIMITED BY SIZE - each sub-field is a
116600* fixed-width zoned numeric, so there is no trailing delimiter
116700* to strip and no risk of STRING stopping short partway through
116800* a piece the way DELIMITED BY SPACE would on a leading zero.
116900         STRING LD-T-ENTRY-YYYY (WS-DATE-IX) DELIMITED BY SIZE
117000                "-"                          DELIMITED BY SIZE
117100                LD-T-ENTRY-MM   (WS-DATE-IX)  DELIMITED BY SIZE
117200                "-"                          DELIMITED BY SIZE
117300                LD-T-ENTRY-DD   (WS-DATE-IX)  DELIMITED BY SIZE
117400                "T"                          DELIMITED BY SIZE
117500                LD-T-ENTRY-HH   (WS-DATE-IX)  DELIMITED BY SIZE
117600                ":"                          DELIMITED BY SIZE
117700                LD-T-ENTRY-MI   (WS-DATE-IX)  DELIMITED BY SIZE
117800                ":"                          DELIMITED BY SIZE
117900                LD-T-ENTRY-SS   (WS-DATE-IX)  DELIMITED BY SIZE
118000* Sign runs straight into the seconds with no separator, then
118100* the two-digit offset hour/minute follow it - matches the
118200* upstream +-HH:mm format exactly, see WSLDLEAD.
118300                LD-T-ENTRY-SIGN (WS-DATE-IX)  DELIMITED BY SIZE
118400                LD-T-ENTRY-OFFHH (WS-DATE-IX) DELIMITED BY SIZE
118500                ":"                          DELIMITED BY SIZE
118600                LD-T-ENTRY-OFFMM (WS-DATE-IX) DELIMITED BY SIZE
118700             INTO WS-GENERIC-FIELD
118800             WITH POINTER WS-DC-DISP-PTR
118900         END-STRING
119000         MOVE 25 TO WS-GENERIC-LEN
119100     END-IF.
119200 ZZ160-EXIT.
119300     EXIT.
119400*
119500* Field-diff line - Ws-Diff-Field-Name/Ws-Cmp-Src/Ws-Cmp-Out are
119600* all loaded by the caller. This is the free-text change log, not
119700* a print-train report, so the arrow between old and new value is
119800* carried in the literal exactly as Marketing Ops asked for it.
119900 ZZ162-WRITE-DIFF-LINE.
120000     MOVE 1 TO WS-LINE-PTR.
120100     MOVE SPACES TO WS-CL-TEXT.
120200     STRING "- " DELIMITED BY SIZE
120300            WS-DIFF-FIELD-NAME DELIMITED BY SPACE
120400            ": " DELIMITED BY SIZE
120500            WS-CMP-SRC (1:WS-CMP-SRC-LEN) DELIMITED BY SIZE
120600            " → " DELIMITED BY SIZE
120700            WS-CMP-OUT (1:WS-CMP-OUT-LEN) DELIMITED BY SIZE
120800         INTO WS-CL-TEXT WITH POINTER WS-LINE-PTR
120900     END-STRING.
121000     PERFORM ZZ145-WRITE-CL-LINE THRU ZZ145-EXIT.
121100 ZZ162-EXIT.
121200     EXIT.
121300*
121400******************************************************************
121500* End-of-job housekeeping - closes all four files. Run totals   *
121600* are displayed by AA000 once this returns.                     *
121700******************************************************************
121800 AA050-CLOSE-LD-FILES.
121900* Closed in one CLOSE statement, all four, order does not matter
122000* here the way it did on OPEN - nothing downstream reads any of
122100* them again once AA040 has finished the group-resolution pass.
122200     CLOSE LD-LEADS-IN-FILE
122300           LD-LEADS-OUT-FILE
122400           LD-LEADS-BAD-FILE
122500           LD-CHANGE-LOG-FILE.
122600 AA050-EXIT.
122700     EXIT.
