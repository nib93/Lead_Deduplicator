000100********************************************
000200*                                        *
000300* SELECT Clause For Leads-Bad File        *
000400********************************************
000500* Rejects - missing Lead-Id and/or Lead-Email. Unchanged, original
000600* input order, see AA020.
000700*
000800* 03/06/87 rmh - Created.
000900*
001000     SELECT LD-LEADS-BAD-FILE ASSIGN TO "LEADSBAD"
001100         ORGANIZATION IS LINE SEQUENTIAL
001200         FILE STATUS  IS LD-LEADSBAD-STATUS.
