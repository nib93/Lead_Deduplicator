000100******************************************************************
000200*                                                                *
000300*     Working Tables - Duplicate Grouping Working Areas          *
000400*                                                                *
000500******************************************************************
000600*
000700* Substitutes for the in-memory id/email lookup maps the original
000800* design used. LD-TABLE holds every VALID lead read this run, plus
000900* a union-find parent subscript per entry (see the .02 note
001000* below).
001100* LD-ID-INDEX and LD-EMAIL-INDEX are the first-seen lookup tables,
001200* searched serially as each lead is read - built incrementally so
001300* SEARCH ALL (needs a sorted key) does not apply, see SPEC notes
001400* filed with this run. LD-GROUP-TABLE is built once, after all
001500* input is read, one entry per duplicate group in
001600* first-encountered
001700* order.
001800*
001900* 03/06/87 rmh - Created.
002000* 19/01/90 rmh -    .01 Table sizes raised 500 -> 1500 - Marketing
002100* now runs
002200* two intake batches together some nights.
002300* 14/09/91 dqk -    .02 Added the union-find LD-Parent subscript
002400* array,
002500* was a separate table before, folded into LD-Table per entry.
002600* 20/03/03 pav -    .03 Table sizes raised 1500 -> 3000, capacity
002700* complaint
002800* from Marketing Ops after the CRM migration.
002900*
003000 77  LD-MAX-LEADS                   PIC 9(4) COMP VALUE 3000.
003100* Ceiling for one night's intake. Raise here (and only here) if
003200* Marketing Ops report ABEND LD010 - see AA020.
003300*
003400 77  LD-VALID-COUNT                 PIC 9(4) COMP VALUE ZERO.
003500 77  LD-BAD-COUNT                   PIC 9(4) COMP VALUE ZERO.
003600 77  LD-GROUP-COUNT                 PIC 9(4) COMP VALUE ZERO.
003700 77  LD-CHANGELOG-COUNT             PIC 9(4) COMP VALUE ZERO.
003800*
003900**---------------------------------------------------------------
004000** LD-Table - one entry per valid lead, input order, subscript
004100** LD-Ix is the "record index" the BATCH FLOW steps refer to.
004200**---------------------------------------------------------------
004300 01  LD-TABLE.
004400     03  LD-TABLE-ENTRY OCCURS 1 TO 3000 TIMES
004500             DEPENDING ON LD-VALID-COUNT
004600             INDEXED BY LD-Tx.
004700         05  LD-T-LEAD-ID            PIC X(40).
004800         05  LD-T-LEAD-EMAIL         PIC X(80).
004900         05  LD-T-EMAIL-UPPER        PIC X(80).
005000* Folded upper-case copy of Lead-Email, built at read time by
005100* ZZ070-FOLD-EMAIL-UPPER, so grouping and the reason line never
005200* fold the same email twice.
005300         05  LD-T-FIRST-NAME         PIC X(40).
005400         05  LD-T-LAST-NAME          PIC X(40).
005500         05  LD-T-ADDRESS            PIC X(120).
005600         05  LD-T-ENTRY-DATE-GROUP.
005700             07  LD-T-ENTRY-YYYY     PIC 9(4).
005800             07  LD-T-ENTRY-MM       PIC 9(2).
005900             07  LD-T-ENTRY-DD       PIC 9(2).
006000             07  LD-T-ENTRY-HH       PIC 9(2).
006100             07  LD-T-ENTRY-MI       PIC 9(2).
006200             07  LD-T-ENTRY-SS       PIC 9(2).
006300             07  LD-T-ENTRY-SIGN     PIC X(1).
006400             07  LD-T-ENTRY-OFFHH    PIC 9(2).
006500             07  LD-T-ENTRY-OFFMM    PIC 9(2).
006600             07  LD-T-ENTRY-PRESENT  PIC X(1).
006700                 88  LD-T-DATE-PRESENT   VALUE "Y".
006800                 88  LD-T-DATE-ABSENT    VALUE "N".
006900             07  FILLER              PIC X(3).
007000         05  LD-T-ENTRY-MINUTES      PIC S9(8) COMP.
007100* UTC minutes-since-epoch, signed - see ZZ090. Meaningless when
007200* LD-T-DATE-ABSENT, never referenced in that case.
007300         05  LD-T-PARENT             PIC 9(4) COMP.
007400* Union-find parent subscript. Starts equal to this entry's own
007500* subscript (a root); ZZ120-UNION-INDEXES re-points it as matches
007600* are discovered. ZZ110-FIND-ROOT walks this chain to the root.
007700         05  FILLER                  PIC X(9).
007800* Spare for growth in the working entry, same habit as the file
007900* layout it mirrors.
008000     03  FILLER                      PIC X(4).
008100*
008200**---------------------------------------------------------------
008300** First-seen lookup tables - one row per DISTINCT id / email
008400** seen so far this run, searched serially as leads are read.
008500**---------------------------------------------------------------
008600 01  LD-ID-INDEX.
008700     03  LD-ID-INDEX-COUNT           PIC 9(4) COMP VALUE ZERO.
008800     03  LD-ID-INDEX-ENTRY OCCURS 1 TO 3000 TIMES
008900             DEPENDING ON LD-ID-INDEX-COUNT
009000             INDEXED BY LD-Ix.
009100         05  LD-II-LEAD-ID           PIC X(40).
009200         05  LD-II-FIRST-SEEN        PIC 9(4) COMP.
009300         05  FILLER                  PIC X(2).
009400     03  FILLER                      PIC X(4).
009500*
009600 01  LD-EMAIL-INDEX.
009700     03  LD-EMAIL-INDEX-COUNT        PIC 9(4) COMP VALUE ZERO.
009800     03  LD-EMAIL-INDEX-ENTRY OCCURS 1 TO 3000 TIMES
009900             DEPENDING ON LD-EMAIL-INDEX-COUNT
010000             INDEXED BY LD-Ex.
010100         05  LD-EI-EMAIL-UPPER       PIC X(80).
010200         05  LD-EI-FIRST-SEEN        PIC 9(4) COMP.
010300         05  FILLER                  PIC X(2).
010400     03  FILLER                      PIC X(4).
010500*
010600**---------------------------------------------------------------
010700** Duplicate-group table - built once by AA030, one entry per
010800** group root, members listed in original input order.
010900**---------------------------------------------------------------
011000 01  LD-GROUP-TABLE.
011100     03  LD-GROUP-ENTRY OCCURS 1 TO 3000 TIMES
011200             DEPENDING ON LD-GROUP-COUNT
011300             INDEXED BY LD-Gx.
011400         05  LD-G-ROOT               PIC 9(4) COMP.
011500         05  LD-G-MEMBER-COUNT       PIC 9(4) COMP VALUE ZERO.
011600         05  LD-G-PREFERRED          PIC 9(4) COMP.
011700* Subscript into LD-Table of the group's final preferred entry,
011800* set by AA040 before the change-log pass for the group begins.
011900         05  LD-G-MEMBER OCCURS 3000 TIMES
012000* Fixed-size, not OCCURS DEPENDING - a nested variable table keyed
012100* off a sibling inside another OCCURS DEPENDING table addresses
012200* badly on some object code generators, per dqk's .02 note above.
012300                 INDEXED BY LD-Mx.
012400             07  LD-G-MEMBER-IX      PIC 9(4) COMP.
012500         05  FILLER                  PIC X(4).
012600     03  FILLER                      PIC X(4).
