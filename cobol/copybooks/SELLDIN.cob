000100********************************************
000200*                                        *
000300* SELECT Clause For Leads-In File         *
000400********************************************
000500* The nightly intake extract, one flattened lead per line, order
000600* of arrival is the only order defined - see AA020.
000700*
000800* 03/06/87 rmh - Created.
000900*
001000     SELECT LD-LEADS-IN-FILE ASSIGN TO "LEADSIN"
001100         ORGANIZATION IS LINE SEQUENTIAL
001200         FILE STATUS  IS LD-LEADSIN-STATUS.
