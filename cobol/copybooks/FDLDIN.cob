000100********************************************
000200*                                        *
000300* FD Clause For Leads-In File             *
000400********************************************
000500* Same LD-Lead-Record layout as the output files - a lead that
000600* comes in bad goes out just as bad.
000700*
000800* 03/06/87 rmh - Created.
000900* 19/01/90 rmh -    .01 Record renamed via REPLACING so 3 FDs can
001000* each copy WSLDLEAD without a duplicate-name compile error.
001100*
001200 FD  LD-LEADS-IN-FILE
001300     LABEL RECORDS ARE STANDARD.
001400     COPY "WSLDLEAD.cob"
001500         REPLACING LD-LEAD-RECORD BY LD-IN-RECORD.
