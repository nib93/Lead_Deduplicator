000100********************************************
000200*                                        *
000300* SELECT Clause For Change-Log File       *
000400********************************************
000500* Free-text audit trail, not fixed-width - one entry per
000600* superseded record, blank line between entries, see ZZ140.
000700*
000800* 03/06/87 rmh - Created.
000900* 19/01/90 rmh -    .01 Renamed from LEADLOG to LDCHGLOG for the
001000* sort merge.
001100*
001200     SELECT LD-CHANGE-LOG-FILE ASSIGN TO "LDCHGLOG"
001300         ORGANIZATION IS LINE SEQUENTIAL
001400         FILE STATUS  IS LD-CHGLOG-STATUS.
