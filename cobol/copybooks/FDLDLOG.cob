000100********************************************
000200*                                        *
000300* FD Clause For Change-Log File           *
000400********************************************
000500* Free-text, not the fixed lead layout - one print-style line per
000600* WRITE, built up in WS-CL-Detail-Line before each write. Wider
000700* than a print line - a Source/Output Lead{...} image alone can
000800* run past 130 bytes once Address and both names are strung in.
000900*
001000* 03/06/87 rmh - Created, 133 bytes, one print line.
001100* 20/03/03 pav -    .01 Widened 133 -> 450, Lead{...} lines were
001200* truncating on wide addresses.
001300*
001400 FD  LD-CHANGE-LOG-FILE
001500     LABEL RECORDS ARE STANDARD.
001600 01  LD-CHANGE-LOG-RECORD    PIC X(450).
