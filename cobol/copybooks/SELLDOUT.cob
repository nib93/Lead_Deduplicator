000100********************************************
000200*                                        *
000300* SELECT Clause For Leads-Deduped File    *
000400********************************************
000500* One record per duplicate group - the group's preferred lead.
000600* Written in group-resolution order, see AA040.
000700*
000800* 03/06/87 rmh - Created.
000900*
001000     SELECT LD-LEADS-OUT-FILE ASSIGN TO "LEADSOUT"
001100         ORGANIZATION IS LINE SEQUENTIAL
001200         FILE STATUS  IS LD-LEADSOUT-STATUS.
