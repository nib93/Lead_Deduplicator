000100********************************************
000200*                                        *
000300* FD Clause For Leads-Deduped File        *
000400********************************************
000500* Same LD-Lead-Record layout as LEADS-IN.
000600*
000700* 03/06/87 rmh - Created.
000800* 19/01/90 rmh -    .01 Record renamed via REPLACING so 3 FDs can
000900* each copy WSLDLEAD without a duplicate-name compile error.
001000*
001100 FD  LD-LEADS-OUT-FILE
001200     LABEL RECORDS ARE STANDARD.
001300     COPY "WSLDLEAD.cob"
001400         REPLACING LD-LEAD-RECORD BY LD-OUT-RECORD.
