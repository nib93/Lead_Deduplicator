000100******************************************************************
000200*                                                                *
000300*       File-Status Fields And Error Messages                    *
000400*                                                                *
000500******************************************************************
000600*
000700* One status field per LD-series file plus the numbered LD0nn
000800* message literals AA010-OPEN-LD-FILES displays on a bad open, in
000900* the same LD0nn/SY0nn numbering habit as the payroll suite's
001000* PY0nn/SY0nn tables.
001100*
001200* 03/06/87 rmh - Created.
001300* 14/09/91 dqk -    .01 Added LD004, second bad-open path split
001400* out.
001500*
001600 01  LD-FILE-STATUSES.
001700     03  LD-LEADSIN-STATUS       PIC X(2).
001800         88  LD-LEADSIN-OK           VALUE "00".
001900         88  LD-LEADSIN-EOF          VALUE "10".
002000     03  LD-LEADSOUT-STATUS      PIC X(2).
002100         88  LD-LEADSOUT-OK          VALUE "00".
002200     03  LD-LEADSBAD-STATUS      PIC X(2).
002300         88  LD-LEADSBAD-OK          VALUE "00".
002400     03  LD-CHGLOG-STATUS        PIC X(2).
002500         88  LD-CHGLOG-OK            VALUE "00".
002600     03  FILLER                  PIC X(2).
002700*
002800 01  LD-ERROR-MESSAGES.
002900     03  LD001  PIC X(45) VALUE
003000         "LD001 Leads-In file will not open - aborting".
003100     03  LD002  PIC X(45) VALUE
003200         "LD002 Leads-Deduped file will not open - abrt".
003300     03  LD003  PIC X(45) VALUE
003400         "LD003 Leads-Bad file will not open - aborting".
003500     03  LD004  PIC X(45) VALUE
003600         "LD004 Change-Log file will not open - abortng".
003700     03  FILLER                  PIC X(5).
003800*
003900 01  LD-ERROR-CODE                  PIC 9(3).
004000 01  LD-EVAL-MSG                    PIC X(45).
