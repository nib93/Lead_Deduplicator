000100********************************************
000200*                                        *
000300* Record Definition For Lead File        *
000400*    Uses Lead-Id as the natural key      *
000500********************************************
000600* File size 350 bytes.
000700*
000800* Flattened, fixed-width image of one intake lead. Same layout is
000900* used for LEADS-IN, LEADS-DEDUPED and LEADS-BAD - a record that
001000* is bad on the way in is written back out unchanged, byte for
001100* byte.
001200*
001300* 03/06/87 rmh - Created.
001400* 19/01/90 rmh -    .01 Address widened 80 -> 120, upstream intake
001500* form chgd.
001600* 08/07/98 dqk -    .02 Entry-Date now carries UTC offset, was
001700* local only.
001800* 11/02/99 dqk -    .03 Y2K - Entry-Date-Yyyy was 2 digits, now 4.
001900* See PY005.
002000* 20/03/03 pav -    .04 Added Entry-Date-Present flag, filler
002100* reduced.
002200*
002300 01  LD-LEAD-RECORD.
002400     03  LD-LEAD-ID              PIC X(40).
002500* Blank/spaces = invalid lead, see ZZ060-VALIDATE-LEAD.
002600     03  LD-LEAD-EMAIL           PIC X(80).
002700* Blank/spaces = invalid lead. Matched case-insensitive - fold to
002800* upper via ZZ070-FOLD-EMAIL-UPPER before any compare.
002900     03  LD-FIRST-NAME           PIC X(40).
003000* Absent (spaces) shows as Unknown on the change log.
003100     03  LD-LAST-NAME            PIC X(40).
003200* Absent (spaces) shows as Unknown on the change log.
003300     03  LD-ADDRESS              PIC X(120).
003400* Absent (spaces) shows as Unknown on the change log.
003500     03  LD-ENTRY-DATE-GROUP.
003600* yyyy-MM-ddTHH:mm:ss+-HH:mm as captured upstream, split into
003700* fields so ZZ090 can compute a comparable instant without an
003800* intrinsic date function - see the .03 Y2K note above.
003900         05  LD-ENTRY-DATE-YYYY  PIC 9(4).
004000         05  LD-ENTRY-DATE-MM    PIC 9(2).
004100         05  LD-ENTRY-DATE-DD    PIC 9(2).
004200         05  LD-ENTRY-DATE-HH    PIC 9(2).
004300         05  LD-ENTRY-DATE-MI    PIC 9(2).
004400         05  LD-ENTRY-DATE-SS    PIC 9(2).
004500         05  LD-ENTRY-DATE-SIGN  PIC X(1).
004600* + or - offset sign, space when Present = N.
004700         05  LD-ENTRY-DATE-OFFHH PIC 9(2).
004800         05  LD-ENTRY-DATE-OFFMM PIC 9(2).
004900         05  LD-ENTRY-DATE-PRESENT
005000                                 PIC X(1).
005100* Y = date supplied and parsed, N = absent/unparseable.
005200             88  LD-ENTRY-DATE-IS-PRESENT   VALUE "Y".
005300             88  LD-ENTRY-DATE-IS-ABSENT    VALUE "N".
005400     03  LD-ENTRY-DATE-X20 REDEFINES LD-ENTRY-DATE-GROUP
005500                                 PIC X(20).
005600* Whole-block view, used only to VALUE-init a lead entry to spaces
005700* before the individual sub-fields are moved in.
005800     03  FILLER                  PIC X(10).
005900* Spare for growth - next upstream field they mentioned adding was
006000* a lead-source code, not yet actioned.
