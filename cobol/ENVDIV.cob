000100******************************************************************
000200*                                                                *
000300*            Standard Environment Division Entries          *
000400*                   Marketing Systems Group                 *
000500*                                                                *
000600******************************************************************
000700*
000800* This copybook is COPYed by every LD-series program right after
000900* the ENVIRONMENT DIVISION header, the same way the payroll and
001000* stock series copy their own envdiv member.  Keeps the compiler
001100* options and the printer/switch names identical across the suite.
001200*
001300* Changes:
001400* 03/06/87 rmh - Created for the LD (Lead) program series.
001500* 14/09/91 dqk -    .01 Added Test-Data UPSI switch for parallel
001600* runs.
001700* 11/02/99 dqk -    .02 Y2K sweep - no date fields in member, no
001800* chg.
001900* 20/03/03 pav -    .03 Added LD-ALPHA-CLASS, used by the id/email
002000* folds.
002100*
002200 CONFIGURATION SECTION.
002300 SOURCE-COMPUTER.    DEC-VAX-11780.
002400 OBJECT-COMPUTER.    DEC-VAX-11780.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM
002700     CLASS LD-ALPHA-CLASS IS "A" THRU "Z"
002800     UPSI-0 ON  STATUS IS LD-SW-TEST-DATA-RUN
002900            OFF STATUS IS LD-SW-PRODUCTION-RUN.
